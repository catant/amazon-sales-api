000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 12/09/1999
000400* Purpose: LIMPEZA DO PRECO BRUTO CAPTURADO NA COLETA WEB
000500* Alteracoes: 12/09/1999 - A.RAFFUL  RQ-1999-441
000600*             CRIACAO - SEGUE O MESMO PADRAO DAS DEMAIS ROTINAS
000700*             DE APOIO DA FAIXA 09XX (VER SCMP0901/SCMP0902).
000800*             03/02/2000 - A.RAFFUL  RQ-2000-057
000900*             AJUSTE Y2K - SEM IMPACTO, ROTINA NAO TRATA DATAS.
001000*             18/05/2002 - J.ALMEIDA RQ-2002-178
001100*             CORRIGIDA REMOCAO DO SEPARADOR DE MILHAR - O
001200*             PONTO SO PODE SER REMOVIDO QUANDO HOUVER VIRGULA
001300*             DECIMAL MAIS A DIREITA NO TEXTO.
001400*             09/07/2009 - M.SOUZA   RQ-2009-301
001500*             INCLUIDO TRACE DE HORARIO DE CHAMADA PARA A
001600*             AUDITORIA DO JOB NOTURNO DE CARGA.
001610*             04/11/2013 - R.TEIXEIRA RQ-2013-092
001620*             CORRIGIDA A DETECCAO DE PRECO AUSENTE - UM TEXTO
001630*             SO COM SIMBOLO DE MOEDA OU OUTRO LIXO, SEM NENHUM
001640*             DIGITO APROVEITAVEL, ESTAVA SENDO DEVOLVIDO COMO
001650*             PRECO ZERO E RETORNO 0 (PRESENTE). PASSA A SO
001660*             DEVOLVER RETORNO 0 QUANDO P200-LIMPA REALMENTE
001670*             COPIOU ALGUM DIGITO PARA O CAMPO EDITADO.
001700******************************************************************
001800*-----------------------------------------------------------------
001900 IDENTIFICATION DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.    SCMP0903.
002200 AUTHOR.        ANDRE RAFFUL.
002300 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
002400 DATE-WRITTEN.  12/09/1999.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
002700* RECEBE O PRECO BRUTO (FORMATO EUROPEU, COM SIMBOLO DE MOEDA)
002800* CAPTURADO NA COLETA, REMOVE SIMBOLO/BRANCOS E SEPARADOR DE
002900* MILHAR, TROCA A VIRGULA DECIMAL POR PONTO E DEVOLVE O VALOR
003000* NUMERICO COM DUAS CASAS DECIMAIS.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 DATA DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 01  WS-AUXILIARES.
004300     05  WS-TEXTO-BRUTO              PIC X(15).
004400     05  WS-TEXTO-LIMPO               PIC X(15) VALUE SPACES.
004500     05  WS-TEXTO-LIMPO-R REDEFINES WS-TEXTO-LIMPO.
004600         10  WS-CAR-LIMPO             PIC X(01) OCCURS 15 TIMES.
004700     05  WS-TEXTO-BRUTO-R REDEFINES WS-TEXTO-BRUTO.
004800         10  WS-CAR-BRUTO             PIC X(01) OCCURS 15 TIMES.
004900     05  WS-IND-BRUTO                 PIC 9(02) COMP.
005000     05  WS-IND-LIMPO                 PIC 9(02) COMP VALUE ZERO.
005100     05  WS-POS-VIRGULA               PIC 9(02) COMP VALUE ZERO.
005200     05  WS-TEM-VIRGULA               PIC X(01) VALUE "N".
005300         88  TEM-VIRGULA-DECIMAL      VALUE "S".
005305*        MONTAGEM DO VALOR NUMERICO DIGITO A DIGITO, SEM PASSAR
005310*        TEXTO PONTUADO DIRETO PARA CAMPO NUMERICO - RQ-2002-178
005315     05  WS-NOVE-DIGITOS              PIC X(09) VALUE "000000000".
005320     05  WS-NOVE-DIGITOS-R REDEFINES WS-NOVE-DIGITOS.
005325         10  WS-DIGITO-EDITADO        PIC X(01) OCCURS 09 TIMES.
005330     05  WS-QTDE-INTEIROS             PIC 9(02) COMP VALUE ZERO.
005335     05  WS-QTDE-DECIMAIS             PIC 9(02) COMP VALUE ZERO.
005340     05  WS-ZEROS-ESQUERDA            PIC 9(02) COMP VALUE ZERO.
005345     05  WS-IND-COPIA                 PIC 9(02) COMP.
005400     05  WS-VALOR-EDITADO             PIC 9(07)V99.
005800 01  WS-TRACE-CHAMADA.
005900     05  WS-HORA-CHAMADA              PIC 9(08) COMP.
006000     05  WS-HORA-CHAMADA-R REDEFINES WS-HORA-CHAMADA.
006100         10  WS-TRC-HORA              PIC 9(02).
006200         10  WS-TRC-MINUTO            PIC 9(02).
006300         10  WS-TRC-SEGUNDO           PIC 9(02).
006400         10  WS-TRC-CENTESIMO         PIC 9(02).
006500*-----------------------------------------------------------------
006600 LINKAGE SECTION.
006700*-----------------------------------------------------------------
006800 01  LKS-PARAMETRO.
006900     05  LKS-PRECO-TEXTO              PIC X(15).
007000     05  LKS-PRECO                    PIC 9(07)V99.
007100     05  LKS-RETORNO                  PIC 9(01).
007200*-----------------------------------------------------------------
007300* LKS-PRECO-TEXTO = PRECO BRUTO CAPTURADO NA COLETA
007400* LKS-PRECO       = (SAIDA) PRECO NUMERICO, 2 DECIMAIS
007500* LKS-RETORNO     = 0 - PRECO PRESENTE E CONVERTIDO
007600*                   1 - PRECO AUSENTE (TEXTO EM BRANCO)
007700*-----------------------------------------------------------------
007800*-----------------------------------------------------------------
007900 PROCEDURE DIVISION USING LKS-PARAMETRO.
008000*-----------------------------------------------------------------
008100 MAIN-PROCEDURE.
008200
008300     PERFORM P100-INICIALIZA THRU P100-FIM.
008400
008500     IF WS-TEXTO-BRUTO EQUAL SPACES
008600         MOVE 1                      TO LKS-RETORNO
008700         MOVE ZERO                   TO LKS-PRECO
008800     ELSE
008900         PERFORM P200-LIMPA THRU P200-FIM
008910*        RQ-2013-092 - TEXTO NAO BRANCO MAS SEM NENHUM DIGITO
008920*        (EX.: SO SIMBOLO DE MOEDA) TAMBEM E' PRECO AUSENTE
008930         IF WS-QTDE-INTEIROS + WS-QTDE-DECIMAIS EQUAL ZERO
008940             MOVE 1                  TO LKS-RETORNO
008950             MOVE ZERO               TO LKS-PRECO
008960         ELSE
008970             MOVE ZERO               TO LKS-RETORNO
008980         END-IF
009000     END-IF.
009200
009300     GOBACK.
009400*-----------------------------------------------------------------
009500 P100-INICIALIZA.
009600*-----------------------------------------------------------------
009700     MOVE LKS-PRECO-TEXTO         TO WS-TEXTO-BRUTO.
009800     MOVE SPACES                  TO WS-TEXTO-LIMPO.
009900     MOVE ZERO                    TO WS-IND-LIMPO
010000                                     WS-POS-VIRGULA
010100                                     LKS-PRECO.
010200     SET WS-TEM-VIRGULA TO FALSE.
010300     ACCEPT WS-HORA-CHAMADA       FROM TIME.
010400*-----------------------------------------------------------------
010500 P100-FIM.
010600     EXIT.
010700*-----------------------------------------------------------------
010800 P200-LIMPA.
010900*-----------------------------------------------------------------
011000*    PASSO 1 - DESCARTA SIMBOLO DE MOEDA, BRANCOS E O PONTO
011100*    (SEPARADOR DE MILHAR EUROPEU), DEIXANDO SO DIGITOS E, NO
011200*    MAXIMO, UMA VIRGULA DECIMAL - RQ-2002-178
011300*-----------------------------------------------------------------
011400     PERFORM P205-TRATA-CARACTER THRU P205-FIM
011500         VARYING WS-IND-BRUTO FROM 1 BY 1 UNTIL WS-IND-BRUTO > 15.
013600*-----------------------------------------------------------------
013700*    PASSO 2 - SEPARA A QUANTIDADE DE DIGITOS INTEIROS E
013800*    DECIMAIS, LIMITANDO OS DECIMAIS A 2 CASAS
013900*-----------------------------------------------------------------
014000     IF TEM-VIRGULA-DECIMAL
014100         COMPUTE WS-QTDE-INTEIROS = WS-POS-VIRGULA - 1
014200         COMPUTE WS-QTDE-DECIMAIS = WS-IND-LIMPO - WS-POS-VIRGULA
014300         IF WS-QTDE-DECIMAIS > 2
014400             MOVE 2                       TO WS-QTDE-DECIMAIS
014500         END-IF
014600     ELSE
014700         MOVE WS-IND-LIMPO                TO WS-QTDE-INTEIROS
014800         MOVE ZERO                        TO WS-QTDE-DECIMAIS
014900     END-IF.
015000
015100     IF WS-QTDE-INTEIROS > 7
015200         MOVE 7                           TO WS-QTDE-INTEIROS
015300     END-IF.
015400*-----------------------------------------------------------------
015500*    PASSO 3 - MONTA OS 9 DIGITOS (7 INTEIROS + 2 DECIMAIS), UM
015600*    CARACTERE POR VEZ, PARA SO ENTAO PREENCHER O CAMPO NUMERICO
015700*-----------------------------------------------------------------
015800     MOVE "000000000"                     TO WS-NOVE-DIGITOS.
015900     COMPUTE WS-ZEROS-ESQUERDA = 7 - WS-QTDE-INTEIROS.
016000
016100     PERFORM P210-COPIA-INTEIRO THRU P210-FIM
016200         VARYING WS-IND-COPIA FROM 1 BY 1
016300         UNTIL WS-IND-COPIA > WS-QTDE-INTEIROS.
016400
016500     PERFORM P220-COPIA-DECIMAL THRU P220-FIM
016600         VARYING WS-IND-COPIA FROM 1 BY 1
016700         UNTIL WS-IND-COPIA > WS-QTDE-DECIMAIS.
017300
017400     MOVE WS-NOVE-DIGITOS                 TO WS-VALOR-EDITADO.
017500     MOVE WS-VALOR-EDITADO                TO LKS-PRECO.
017600*-----------------------------------------------------------------
017700 P200-FIM.
017720     EXIT.
017750*-----------------------------------------------------------------
017760 P205-TRATA-CARACTER.
017770*-----------------------------------------------------------------
017780     EVALUATE TRUE
017790         WHEN WS-CAR-BRUTO(WS-IND-BRUTO) EQUAL SPACE
017800             CONTINUE
017830         WHEN WS-CAR-BRUTO(WS-IND-BRUTO) EQUAL "."
017840             CONTINUE
017850         WHEN WS-CAR-BRUTO(WS-IND-BRUTO) EQUAL ","
017860             ADD 1                    TO WS-IND-LIMPO
017870             MOVE ","                 TO WS-CAR-LIMPO
017880                                          (WS-IND-LIMPO)
017890             MOVE WS-IND-LIMPO        TO WS-POS-VIRGULA
017900             SET TEM-VIRGULA-DECIMAL  TO TRUE
017905         WHEN WS-CAR-BRUTO(WS-IND-BRUTO) IS NUMERIC
017920             ADD 1                    TO WS-IND-LIMPO
017930             MOVE WS-CAR-BRUTO(WS-IND-BRUTO)
017940                                      TO WS-CAR-LIMPO
017950                                          (WS-IND-LIMPO)
017955         WHEN OTHER
017958*            SIMBOLO DE MOEDA (EX.: €) OU OUTRO CARACTER
017959*            ESTRANHO - DESCARTADO, NAO ENTRA NO VALOR
017960             CONTINUE
017961     END-EVALUATE.
017970*-----------------------------------------------------------------
017980 P205-FIM.
017990     EXIT.
018000*-----------------------------------------------------------------
018010 P210-COPIA-INTEIRO.
018020*-----------------------------------------------------------------
018030     MOVE WS-CAR-LIMPO(WS-IND-COPIA)
018040                           TO WS-DIGITO-EDITADO
018050                               (WS-ZEROS-ESQUERDA + WS-IND-COPIA).
018060*-----------------------------------------------------------------
018070 P210-FIM.
018080     EXIT.
018090*-----------------------------------------------------------------
018100 P220-COPIA-DECIMAL.
018110*-----------------------------------------------------------------
018120     MOVE WS-CAR-LIMPO(WS-POS-VIRGULA + WS-IND-COPIA)
018130                           TO WS-DIGITO-EDITADO (7 + WS-IND-COPIA).
018140*-----------------------------------------------------------------
018150 P220-FIM.
018160     EXIT.
018170*-----------------------------------------------------------------
018180 END PROGRAM SCMP0903.
