000100******************************************************************
000200* COPYBOOK.....: PRODMST                                        *
000300* AUTOR........: ANDRE RAFFUL                                   *
000400* DATA.........: 12/09/1999                                     *
000500* DESCRICAO....: LAYOUT DO ARQUIVO DE SAIDA DA CARGA DE          *
000600*                PRODUTOS NORMALIZADOS (PRODUCT MASTER)         *
000700* TAMANHO......: 00200                                          *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES:                                       *
001000*  12/09/1999 - A.RAFFUL  - RQ-1999-441                          *
001100*               CRIACAO DO BOOK - SUBSTITUI A GRAVACAO DIRETA    *
001200*               NOS MESTRES INDEXADOS PRODUTO/PRC-PRODUTO        *
001300*  03/02/2000 - A.RAFFUL  - RQ-2000-057                          *
001400*               AJUSTE Y2K - SEM CAMPOS DE DATA NESTE BOOK       *
001500*  14/11/2001 - J.ALMEIDA - RQ-2001-398                          *
001600*               INCLUIDOS PRD-PRECO-FLAG E PRD-NOTA-FLAG PARA    *
001700*               DISTINGUIR PRECO/NOTA AUSENTE DE PRECO/NOTA ZERO *
001800*  21/08/2004 - M.SOUZA   - RQ-2004-213                          *
001900*               PADDING FINAL AJUSTADO PARA FECHAR REGISTRO      *
002000*               EM 200 BYTES (PRD-FILLER)                       *
002100*----------------------------------------------------------------*
002200* PRD-ASIN        = ASIN VALIDADO/DERIVADO DO PRODUTO             *
002300* PRD-TITULO      = TITULO (DEFAULT QUANDO AUSENTE NA COLETA)     *
002400* PRD-PRECO       = PRECO LIMPO, 2 DECIMAIS                      *
002500* PRD-PRECO-FLAG  = 'Y' PRECO PRESENTE / 'N' PRECO AUSENTE        *
002600* PRD-MOEDA       = MOEDA (SEMPRE 'EUR')                         *
002700* PRD-NOTA        = AVALIACAO NUMERICA, 1 DECIMAL                 *
002800* PRD-NOTA-FLAG   = 'Y' NOTA PRESENTE / 'N' NOTA AUSENTE          *
002900* PRD-URL         = URL CANONICA DO PRODUTO                       *
003000* PRD-FILLER      = RESERVADO - NAO UTILIZADO                     *
003100******************************************************************
003200 01  REG-PRODUCT-MASTER.
003300*        ---------------------------------------------------
003400*        IDENTIFICACAO / DESCRICAO
003500*        ---------------------------------------------------
003600     05  PRD-ASIN                    PIC X(10).
003700     05  PRD-TITULO                  PIC X(60).
003800*        ---------------------------------------------------
003900*        PRECO (RQ-2001-398)
004000*        ---------------------------------------------------
004100     05  PRD-PRECO                   PIC 9(07)V99.
004200     05  PRD-PRECO-EDICAO REDEFINES PRD-PRECO.
004300         10  PRD-PRECO-INTEIRO       PIC 9(07).
004400         10  PRD-PRECO-DECIMAL       PIC 9(02).
004500     05  PRD-PRECO-FLAG              PIC X(01).
004600         88  PRD-PRECO-PRESENTE      VALUE "Y".
004700         88  PRD-PRECO-AUSENTE       VALUE "N".
004800     05  PRD-MOEDA                   PIC X(03).
004900*        ---------------------------------------------------
005000*        AVALIACAO (RQ-2001-398)
005100*        ---------------------------------------------------
005200     05  PRD-NOTA                    PIC 9(01)V9.
005300     05  PRD-NOTA-FLAG               PIC X(01).
005400         88  PRD-NOTA-PRESENTE       VALUE "Y".
005500         88  PRD-NOTA-AUSENTE        VALUE "N".
005600*        ---------------------------------------------------
005700*        URL CANONICA
005800*        ---------------------------------------------------
005900     05  PRD-URL                     PIC X(50).
006000*        ---------------------------------------------------
006100*        FILLER DE FIM DE REGISTRO (RQ-2004-213)
006200*        ---------------------------------------------------
006300     05  PRD-FILLER                  PIC X(64).
006400*----------------------------------------------------------------*
006500* VISAO ALTERNATIVA PARA CARGA EM LOTE DO RELATORIO DE AUDITORIA  *
006600* (TRACE DE PRECO/NOTA SEM EXPOR O TITULO COMPLETO) - RQ-2001-398*
006700*----------------------------------------------------------------*
006800 01  REG-PRODUCT-MASTER-AUDITORIA REDEFINES REG-PRODUCT-MASTER.
006900     05  AUD-ASIN                    PIC X(10).
007000     05  FILLER                      PIC X(60).
007100     05  AUD-PRECO                   PIC 9(07)V99.
007200     05  AUD-PRECO-FLAG              PIC X(01).
007300     05  AUD-MOEDA                   PIC X(03).
007400     05  AUD-NOTA                    PIC 9(01)V9.
007500     05  AUD-NOTA-FLAG               PIC X(01).
007600     05  FILLER                      PIC X(114).
