000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 12/09/1999
000400* Purpose: CARGA E NORMALIZACAO DE PRODUTOS COLETADOS NA WEB
000500* Alteracoes: 12/09/1999 - A.RAFFUL  RQ-1999-441
000600*             CRIACAO DO PROGRAMA - SUBSTITUI O ANTIGO SCMP0300
000700*             DE CARGA DE PRECOS POR FITA (PRECO-PRODUTO-CARGA).
000800*             A ENTRADA PASSA A SER O EXTRATO DA COLETA WEB
000900*             (PRODREQ), COM ASIN OU URL DO PRODUTO, E A SAIDA
001000*             PASSA A SER O MESTRE DE PRODUTO NORMALIZADO
001100*             (PRODMST), SEM GRAVACAO DIRETA EM ARQUIVO INDEXADO.
001200*             03/02/2000 - A.RAFFUL  RQ-2000-057
001300*             AJUSTE Y2K - CONFIRMADO QUE NENHUM CAMPO DE DATA
001400*             DOS LAYOUTS PRODREQ/PRODMST E AFETADO.
001500*             18/05/2002 - J.ALMEIDA RQ-2002-177
001600*             AJUSTADA A CHAMADA A SCMP0901/SCMP0902 PARA O NOVO
001700*             PADRAO DE PARAMETRO (LKS-IDENTIFICADOR/LKS-RETORNO)
001800*             DAS ROTINAS DE APOIO DA FAIXA 09XX.
001900*             14/11/2001 - J.ALMEIDA RQ-2001-398
002000*             INCLUIDA GRAVACAO DE PRD-PRECO-FLAG E PRD-NOTA-FLAG
002100*             CONFORME NOVO LAYOUT DO MESTRE DE PRODUTO.
002200*             21/08/2004 - M.SOUZA   RQ-2004-213
002300*             AJUSTADO PROGRAMA PARA O NOVO TAMANHO DE REGISTRO
002400*             DOS BOOKS PRODREQ/PRODMST (FILLER DE FECHAMENTO).
002500*             09/07/2009 - M.SOUZA   RQ-2009-301
002600*             INCLUIDO TRACE DO HORARIO DE INICIO DO JOB PARA A
002700*             AUDITORIA DA CARGA NOTURNA, NO MESMO PADRAO DAS
002800*             ROTINAS DE APOIO SCMP0901/0902/0903/0904.
002900*             17/03/2011 - M.SOUZA   RQ-2011-045
003000*             LIMITADO O PROCESSAMENTO A 10 SOLICITACOES POR
003100*             EXECUCAO - PEDIDO DA AREA DE COMPRAS PARA CONTER O
003200*             VOLUME DA CARGA NOTURNA ENQUANTO O NOVO SERVIDOR DE
003300*             COLETA NAO ENTRA EM PRODUCAO. SOLICITACOES ALEM DO
003400*             LIMITE SAO APENAS CONTADAS (PULADAS), SEM VALIDAR.
003500******************************************************************
003600*-----------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800*-----------------------------------------------------------------
003900 PROGRAM-ID.    SCMP0300.
004000 AUTHOR.        ANDRE RAFFUL.
004100 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004200 DATE-WRITTEN.  12/09/1999.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
004500* LE O EXTRATO DA COLETA WEB (PRODREQ), DETERMINA E VALIDA O
004600* IDENTIFICADOR DE CADA PRODUTO (ASIN DIRETO OU EXTRAIDO DA URL),
004700* LIMPA PRECO E NOTA, APLICA OS DEFAULTS DE TITULO/MOEDA/URL E
004800* GRAVA O MESTRE DE PRODUTO NORMALIZADO (PRODMST), EMITINDO UM
004900* RELATORIO RESUMO DA CARGA - RQ-1999-441.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PRODUCT-REQUEST ASSIGN TO "PRODREQ"
006000         ORGANIZATION   IS LINE SEQUENTIAL
006100         ACCESS         IS SEQUENTIAL
006200         FILE STATUS    IS WS-FS-REQUEST.
006300*
006400     SELECT PRODUCT-MASTER ASSIGN TO "PRODMST"
006500         ORGANIZATION   IS LINE SEQUENTIAL
006600         ACCESS         IS SEQUENTIAL
006700         FILE STATUS    IS WS-FS-MASTER.
006800*
006900     SELECT SUMMARY-REPORT ASSIGN TO "SCMR0300"
007000         ORGANIZATION   IS LINE SEQUENTIAL
007100         ACCESS         IS SEQUENTIAL
007200         FILE STATUS    IS WS-FS-REPORT.
007300*-----------------------------------------------------------------
007400 DATA DIVISION.
007500*-----------------------------------------------------------------
007600 FILE SECTION.
007700*-----------------------------------------------------------------
007800 FD  PRODUCT-REQUEST.
007900*    LAYOUT DO EXTRATO DA COLETA WEB - VIDE COPYBOOK PRODREQ
008000     COPY PRODREQ.
008100*-----------------------------------------------------------------
008200 FD  PRODUCT-MASTER.
008300*    LAYOUT DO MESTRE DE PRODUTO NORMALIZADO - VIDE COPYBOOK
008400*    PRODMST
008500     COPY PRODMST.
008600*-----------------------------------------------------------------
008700 FD  SUMMARY-REPORT.
008800 01  FD-REG-REPORT                        PIC X(80).
008900*-----------------------------------------------------------------
009000 WORKING-STORAGE SECTION.
009100*-----------------------------------------------------------------
009200 01  WS-CONTADORES.
009300     05  WS-QTD-LIDOS                     PIC 9(04) COMP
009400                                           VALUE ZERO.
009500     05  WS-QTD-PROCESSADOS                PIC 9(04) COMP
009600                                           VALUE ZERO.
009700     05  WS-QTD-REJEITADOS                 PIC 9(04) COMP
009800                                           VALUE ZERO.
009900     05  WS-QTD-PULADOS                    PIC 9(04) COMP
010000                                           VALUE ZERO.
010100     05  FILLER                            PIC X(01).
010200*-----------------------------------------------------------------
010300 01  WS-FLAGS.
010400     05  WS-FIM-ARQUIVO                    PIC X(01) VALUE "N".
010500         88  FIM-DE-ARQUIVO                VALUE "S".
010600     05  WS-IDENTIFICADOR-OK                PIC X(01) VALUE "N".
010700         88  IDENTIFICADOR-VALIDO          VALUE "S".
010800         88  IDENTIFICADOR-INVALIDO        VALUE "N".
010900     05  FILLER                            PIC X(01).
011000*-----------------------------------------------------------------
011100 01  WS-IDENTIFICADOR-AREA.
011200     05  WS-IDENTIFICADOR                  PIC X(10) VALUE SPACES.
011210     05  WS-IDENTIFICADOR-R REDEFINES WS-IDENTIFICADOR.
011220         10  WS-IDENT-CARACTER              PIC X(01)
011230                                           OCCURS 10 TIMES.
011300     05  FILLER                            PIC X(01).
011400*-----------------------------------------------------------------
011500 01  WS-DETALHE-ATUAL.
011600     05  WS-IDENT-ATUAL                    PIC X(10) VALUE SPACES.
011700     05  WS-DISP-ATUAL                     PIC X(09) VALUE SPACES.
011800     05  WS-PRECO-ATUAL                    PIC 9(07)V99
011900                                           VALUE ZERO.
011910     05  WS-PRECO-ATUAL-R REDEFINES WS-PRECO-ATUAL.
011920         10  WS-PRECO-ATUAL-INTEIRO         PIC 9(07).
011930         10  WS-PRECO-ATUAL-DECIMAL         PIC 9(02).
012000     05  WS-NOTA-ATUAL                     PIC 9(01)V9
012100                                           VALUE ZERO.
012200     05  FILLER                            PIC X(01).
012300*-----------------------------------------------------------------
012400*    AREAS DE CHAMADA DAS ROTINAS DE APOIO DA FAIXA 09XX -
012500*    RQ-2002-177
012600*-----------------------------------------------------------------
012700 01  WS-AREA-0901.
012800     05  WS-0901-IDENTIFICADOR             PIC X(10).
012900     05  WS-0901-RETORNO                   PIC 9(01).
013000     05  FILLER                            PIC X(01).
013100*-----------------------------------------------------------------
013200 01  WS-AREA-0902.
013300     05  WS-0902-URL                       PIC X(80).
013400     05  WS-0902-IDENTIFICADOR             PIC X(10).
013500     05  WS-0902-RETORNO                   PIC 9(01).
013600     05  FILLER                            PIC X(01).
013700*-----------------------------------------------------------------
013800 01  WS-AREA-0903.
013900     05  WS-0903-PRECO-TEXTO               PIC X(15).
014000     05  WS-0903-PRECO                     PIC 9(07)V99.
014100     05  WS-0903-RETORNO                   PIC 9(01).
014200     05  FILLER                            PIC X(01).
014300*-----------------------------------------------------------------
014400 01  WS-AREA-0904.
014500     05  WS-0904-NOTA-TEXTO                PIC X(25).
014600     05  WS-0904-NOTA                      PIC 9(01)V9.
014700     05  WS-0904-RETORNO                   PIC 9(01).
014800     05  FILLER                            PIC X(01).
014900*-----------------------------------------------------------------
015000*    TRACE DO HORARIO DE INICIO DO JOB - RQ-2009-301
015100*-----------------------------------------------------------------
015200 01  WS-TRACE-BATCH.
015300     05  WS-HORA-BATCH                     PIC 9(08) COMP.
015400     05  WS-HORA-BATCH-R REDEFINES WS-HORA-BATCH.
015500         10  WS-TRC-HORA                   PIC 9(02).
015600         10  WS-TRC-MINUTO                 PIC 9(02).
015700         10  WS-TRC-SEGUNDO                PIC 9(02).
015800         10  WS-TRC-CENTESIMO               PIC 9(02).
015900     05  FILLER                            PIC X(01).
016000*-----------------------------------------------------------------
016100 77  WS-FS-REQUEST                         PIC X(02).
016200     88  WS-FS-REQUEST-OK                  VALUE "00".
016300     88  WS-FS-REQUEST-FIM                 VALUE "10".
016400*
016500 77  WS-FS-MASTER                          PIC X(02).
016600     88  WS-FS-MASTER-OK                   VALUE "00".
016700*
016800 77  WS-FS-REPORT                          PIC X(02).
016900     88  WS-FS-REPORT-OK                   VALUE "00".
017000*-----------------------------------------------------------------
017100*    LINHAS DO RELATORIO RESUMO DA CARGA - RQ-1999-441
017200*-----------------------------------------------------------------
017300 01  WS-RELATORIO-NORMALIZACAO.
017400     03  WS-LST-CAB-1.
017500         05  FILLER   PIC X(28) VALUE
017600                      "PRODUCT NORMALIZATION REPORT".
017700         05  FILLER   PIC X(52) VALUE SPACES.
017800*
017900     03  WS-LST-CAB-2.
018000         05  FILLER   PIC X(28) VALUE ALL "-".
018100         05  FILLER   PIC X(52) VALUE SPACES.
018200*
018300     03  WS-LST-DET.
018400         05  WS-DET-SEQ             PIC ZZZ9.
018500         05  FILLER                 PIC X(02) VALUE SPACES.
018600         05  WS-DET-IDENTIFICADOR   PIC X(10) VALUE SPACES.
018700         05  FILLER                 PIC X(02) VALUE SPACES.
018800         05  WS-DET-DISPOSICAO      PIC X(09) VALUE SPACES.
018900         05  FILLER                 PIC X(02) VALUE SPACES.
019000         05  WS-DET-PRECO           PIC ZZZ,ZZ9.99.
019100         05  FILLER                 PIC X(02) VALUE SPACES.
019200         05  WS-DET-NOTA            PIC 9.9.
019300         05  FILLER                 PIC X(36) VALUE SPACES.
019400*
019500     03  WS-LST-BRANCO.
019600         05  FILLER                 PIC X(80) VALUE SPACES.
019700*
019800     03  WS-LST-TOT-LIDOS.
019900         05  FILLER                 PIC X(18) VALUE
020000                      "REQUESTS READ     ".
020100         05  WS-TOT-LIDOS           PIC ZZZ9.
020200         05  FILLER                 PIC X(58) VALUE SPACES.
020300*
020400     03  WS-LST-TOT-PROC.
020500         05  FILLER                 PIC X(18) VALUE
020600                      "PROCESSED         ".
020700         05  WS-TOT-PROC            PIC ZZZ9.
020800         05  FILLER                 PIC X(58) VALUE SPACES.
020900*
021000     03  WS-LST-TOT-REJ.
021100         05  FILLER                 PIC X(18) VALUE
021200                      "REJECTED          ".
021300         05  WS-TOT-REJ             PIC ZZZ9.
021400         05  FILLER                 PIC X(58) VALUE SPACES.
021500*
021600     03  WS-LST-TOT-PUL.
021700         05  FILLER                 PIC X(18) VALUE
021800                      "SKIPPED           ".
021900         05  WS-TOT-PUL             PIC ZZZ9.
022000         05  FILLER                 PIC X(58) VALUE SPACES.
022100*-----------------------------------------------------------------
022200 PROCEDURE DIVISION.
022300*-----------------------------------------------------------------
022400 MAIN-PROCEDURE.
022500
022600     PERFORM P100-INICIALIZA THRU P100-FIM.
022700
022800     PERFORM P300-PROCESSA THRU P300-FIM.
022900
023000     PERFORM P900-FIM.
023100*-----------------------------------------------------------------
023200 P100-INICIALIZA.
023300*-----------------------------------------------------------------
023400     MOVE ZERO                   TO WS-QTD-LIDOS
023500                                     WS-QTD-PROCESSADOS
023600                                     WS-QTD-REJEITADOS
023700                                     WS-QTD-PULADOS.
023800     SET WS-FS-REQUEST-OK TO TRUE.
023900     SET WS-FS-MASTER-OK  TO TRUE.
024000     SET WS-FS-REPORT-OK  TO TRUE.
024100     ACCEPT WS-HORA-BATCH FROM TIME.
024200
024300     PERFORM P110-ABRE-REQUEST THRU P110-FIM.
024400
024500     PERFORM P120-ABRE-MASTER THRU P120-FIM.
024600
024700     PERFORM P130-ABRE-REPORT THRU P130-FIM.
024800
024900     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
025000*-----------------------------------------------------------------
025100 P100-FIM.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 P110-ABRE-REQUEST.
025500*-----------------------------------------------------------------
025600     OPEN INPUT PRODUCT-REQUEST.
025700     IF NOT WS-FS-REQUEST-OK
025800         DISPLAY "SCMP0300 - ERRO NA ABERTURA DE PRODUCT-REQUEST "
025900                 "FS: " WS-FS-REQUEST
026000         PERFORM P900-FIM
026100     END-IF.
026200*-----------------------------------------------------------------
026300 P110-FIM.
026400     EXIT.
026500*-----------------------------------------------------------------
026600 P120-ABRE-MASTER.
026700*-----------------------------------------------------------------
026800     OPEN OUTPUT PRODUCT-MASTER.
026900     IF NOT WS-FS-MASTER-OK
027000         DISPLAY "SCMP0300 - ERRO NA ABERTURA DE PRODUCT-MASTER "
027100                 "FS: " WS-FS-MASTER
027200         PERFORM P900-FIM
027300     END-IF.
027400*-----------------------------------------------------------------
027500 P120-FIM.
027600     EXIT.
027700*-----------------------------------------------------------------
027800 P130-ABRE-REPORT.
027900*-----------------------------------------------------------------
028000     OPEN OUTPUT SUMMARY-REPORT.
028100     IF NOT WS-FS-REPORT-OK
028200         DISPLAY "SCMP0300 - ERRO NA ABERTURA DE SUMMARY-REPORT "
028300                 "FS: " WS-FS-REPORT
028400         PERFORM P900-FIM
028500     END-IF.
028600*-----------------------------------------------------------------
028700 P130-FIM.
028800     EXIT.
028900*-----------------------------------------------------------------
029000 P300-PROCESSA.
029100*-----------------------------------------------------------------
029200     PERFORM P400-PROCESSA-REGISTRO THRU P400-FIM
029300         UNTIL FIM-DE-ARQUIVO.
029400
029500     PERFORM P590-FINALIZA-RELATORIO THRU P590-FIM.
029600*-----------------------------------------------------------------
029700 P300-FIM.
029800     EXIT.
029900*-----------------------------------------------------------------
030000 P400-PROCESSA-REGISTRO.
030100*-----------------------------------------------------------------
030200     READ PRODUCT-REQUEST
030300         AT END
030400             SET FIM-DE-ARQUIVO TO TRUE
030500         NOT AT END
030600             ADD 1                      TO WS-QTD-LIDOS
030700             MOVE "**********"          TO WS-IDENT-ATUAL
030800             MOVE ZERO                  TO WS-PRECO-ATUAL
030900             MOVE ZERO                  TO WS-NOTA-ATUAL
031000*
031100             IF WS-QTD-PROCESSADOS >= 10
031200*                LIMITE DE 10 SOLICITACOES ATINGIDO - RQ-2011-045
031300                 MOVE "SKIPPED  "        TO WS-DISP-ATUAL
031400                 ADD 1                  TO WS-QTD-PULADOS
031500             ELSE
031600                 PERFORM P410-DETERMINA-IDENTIFICADOR THRU P410-FIM
031700                 IF IDENTIFICADOR-VALIDO
031800                     MOVE WS-IDENTIFICADOR TO WS-IDENT-ATUAL
031900                     PERFORM P420-NORMALIZA-CAMPOS THRU P420-FIM
032000                     PERFORM P430-GRAVA-MASTER THRU P430-FIM
032100                     MOVE PRD-PRECO         TO WS-PRECO-ATUAL
032200                     MOVE PRD-NOTA          TO WS-NOTA-ATUAL
032300                     MOVE "PROCESSED"       TO WS-DISP-ATUAL
032400                     ADD 1                  TO WS-QTD-PROCESSADOS
032500                 ELSE
032600                     MOVE "REJECTED "       TO WS-DISP-ATUAL
032700                     ADD 1                  TO WS-QTD-REJEITADOS
032800                 END-IF
032900             END-IF
033000*
033100             PERFORM P520-GRAVA-DETALHE THRU P520-FIM
033200     END-READ.
033300*-----------------------------------------------------------------
033400 P400-FIM.
033500     EXIT.
033600*-----------------------------------------------------------------
033700 P410-DETERMINA-IDENTIFICADOR.
033800*-----------------------------------------------------------------
033900     SET IDENTIFICADOR-INVALIDO TO TRUE.
034000     MOVE SPACES                 TO WS-IDENTIFICADOR.
034100*
034200     EVALUATE TRUE
034300         WHEN REQ-TIPO-ASIN
034400             MOVE REQ-ASIN           TO WS-0901-IDENTIFICADOR
034500             CALL "SCMP0901" USING WS-AREA-0901
034600             IF WS-0901-RETORNO EQUAL ZERO
034700                 SET IDENTIFICADOR-VALIDO TO TRUE
034800                 MOVE WS-0901-IDENTIFICADOR TO WS-IDENTIFICADOR
034900             END-IF
035000*
035100         WHEN REQ-TIPO-URL
035200             MOVE REQ-URL            TO WS-0902-URL
035300             CALL "SCMP0902" USING WS-AREA-0902
035400             IF WS-0902-RETORNO EQUAL ZERO
035500                 SET IDENTIFICADOR-VALIDO TO TRUE
035600                 MOVE WS-0902-IDENTIFICADOR TO WS-IDENTIFICADOR
035700             END-IF
035800*
035900         WHEN OTHER
036000*            TIPO DE REGISTRO DESCONHECIDO - RQ-1999-441
036100             CONTINUE
036200     END-EVALUATE.
036300*-----------------------------------------------------------------
036400 P410-FIM.
036500     EXIT.
036600*-----------------------------------------------------------------
036700 P420-NORMALIZA-CAMPOS.
036800*-----------------------------------------------------------------
036900     MOVE WS-IDENTIFICADOR          TO PRD-ASIN.
037000
037100     PERFORM P422-DEFAULT-TITULO THRU P422-FIM.
037200
037300     MOVE REQ-PRECO-TEXTO           TO WS-0903-PRECO-TEXTO.
037400     CALL "SCMP0903" USING WS-AREA-0903.
037500     IF WS-0903-RETORNO EQUAL ZERO
037600         MOVE WS-0903-PRECO             TO PRD-PRECO
037700         SET PRD-PRECO-PRESENTE         TO TRUE
037800     ELSE
037900         MOVE ZERO                      TO PRD-PRECO
038000         SET PRD-PRECO-AUSENTE          TO TRUE
038100     END-IF.
038200
038300     MOVE REQ-NOTA-TEXTO            TO WS-0904-NOTA-TEXTO.
038400     CALL "SCMP0904" USING WS-AREA-0904.
038500     IF WS-0904-RETORNO EQUAL ZERO
038600         MOVE WS-0904-NOTA              TO PRD-NOTA
038700         SET PRD-NOTA-PRESENTE          TO TRUE
038800     ELSE
038900         MOVE ZERO                      TO PRD-NOTA
039000         SET PRD-NOTA-AUSENTE           TO TRUE
039100     END-IF.
039200
039300     MOVE "EUR"                     TO PRD-MOEDA.
039400
039500     PERFORM P425-MONTA-URL THRU P425-FIM.
039600*-----------------------------------------------------------------
039700 P420-FIM.
039800     EXIT.
039900*-----------------------------------------------------------------
040000 P422-DEFAULT-TITULO.
040100*-----------------------------------------------------------------
040200     IF REQ-TITULO EQUAL SPACES
040300         MOVE "TITULO NO DISPONIBLE" TO PRD-TITULO
040400     ELSE
040500         MOVE REQ-TITULO             TO PRD-TITULO
040600     END-IF.
040700*-----------------------------------------------------------------
040800 P422-FIM.
040900     EXIT.
041000*-----------------------------------------------------------------
041100 P425-MONTA-URL.
041200*-----------------------------------------------------------------
041300     MOVE SPACES                    TO PRD-URL.
041400     STRING "https://www.amazon.es/dp/" DELIMITED BY SIZE
041500            WS-IDENTIFICADOR           DELIMITED BY SIZE
041600            INTO PRD-URL.
041700*-----------------------------------------------------------------
041800 P425-FIM.
041900     EXIT.
042000*-----------------------------------------------------------------
042100 P430-GRAVA-MASTER.
042200*-----------------------------------------------------------------
042300     WRITE REG-PRODUCT-MASTER.
042400     IF NOT WS-FS-MASTER-OK
042500         DISPLAY "SCMP0300 - ERRO NA GRAVACAO DE PRODUCT-MASTER "
042600                 "FS: " WS-FS-MASTER
042700     END-IF.
042800*-----------------------------------------------------------------
042900 P430-FIM.
043000     EXIT.
043100*-----------------------------------------------------------------
043200 P510-INICIALIZA-RELATORIO.
043300*-----------------------------------------------------------------
043400     WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
043500     WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
043600*-----------------------------------------------------------------
043700 P510-FIM.
043800     EXIT.
043900*-----------------------------------------------------------------
044000 P520-GRAVA-DETALHE.
044100*-----------------------------------------------------------------
044200     MOVE WS-QTD-LIDOS               TO WS-DET-SEQ.
044300     MOVE WS-IDENT-ATUAL             TO WS-DET-IDENTIFICADOR.
044400     MOVE WS-DISP-ATUAL              TO WS-DET-DISPOSICAO.
044500     MOVE WS-PRECO-ATUAL             TO WS-DET-PRECO.
044600     MOVE WS-NOTA-ATUAL              TO WS-DET-NOTA.
044700
044800     WRITE FD-REG-REPORT    FROM WS-LST-DET.
044900*-----------------------------------------------------------------
045000 P520-FIM.
045100     EXIT.
045200*-----------------------------------------------------------------
045300 P590-FINALIZA-RELATORIO.
045400*-----------------------------------------------------------------
045500     MOVE WS-QTD-LIDOS               TO WS-TOT-LIDOS.
045600     MOVE WS-QTD-PROCESSADOS         TO WS-TOT-PROC.
045700     MOVE WS-QTD-REJEITADOS          TO WS-TOT-REJ.
045800     MOVE WS-QTD-PULADOS             TO WS-TOT-PUL.
045900
046000     WRITE FD-REG-REPORT    FROM WS-LST-BRANCO.
046100     WRITE FD-REG-REPORT    FROM WS-LST-TOT-LIDOS.
046200     WRITE FD-REG-REPORT    FROM WS-LST-TOT-PROC.
046300     WRITE FD-REG-REPORT    FROM WS-LST-TOT-REJ.
046400     WRITE FD-REG-REPORT    FROM WS-LST-TOT-PUL.
046500*-----------------------------------------------------------------
046600 P590-FIM.
046700     EXIT.
046800*-----------------------------------------------------------------
046900 P900-FIM.
047000*-----------------------------------------------------------------
047100     CLOSE   PRODUCT-REQUEST
047200             PRODUCT-MASTER
047300             SUMMARY-REPORT.
047400     GOBACK.
047500*-----------------------------------------------------------------
047600 END PROGRAM SCMP0300.
