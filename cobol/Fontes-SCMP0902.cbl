000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 12/09/1999
000400* Purpose: EXTRACAO DO IDENTIFICADOR (ASIN) A PARTIR DA URL
000500* Alteracoes: 12/09/1999 - A.RAFFUL  RQ-1999-441
000600*             REESCRITO A PARTIR DO ANTIGO CALCULADOR DE DIGITO
000700*             VERIFICADOR EAN-13 - O NOVO LAYOUT DE COLETA WEB
000800*             (PRODREQ) TRAZ A URL DO PRODUTO, NAO MAIS O SEU
000900*             CODIGO DE BARRAS.
001000*             03/02/2000 - A.RAFFUL  RQ-2000-057
001100*             AJUSTE Y2K - SEM IMPACTO, ROTINA NAO TRATA DATAS.
001200*             18/05/2002 - J.ALMEIDA RQ-2002-177
001300*             PASSOU A CHAMAR SCMP0901 PARA CONFERIR O
001400*             IDENTIFICADOR EXTRAIDO, EM VEZ DE SO CONFERIR O
001500*             TAMANHO. EVITA DUPLICAR A REGRA DE CARACTERES.
001600*             09/07/2009 - M.SOUZA   RQ-2009-301
001700*             INCLUIDO TRACE DE HORARIO DE CHAMADA PARA A
001800*             AUDITORIA DO JOB NOTURNO DE CARGA.
001810*             04/11/2013 - R.TEIXEIRA RQ-2013-093
001820*             A CHAMADA A SCMP0901 PASSAVA WS-CANDIDATO E
001830*             WS-RETORNO-0901 COMO DOIS PARAMETROS SEPARADOS,
001840*             EM VEZ DO GRUPO UNICO WS-CANDIDATO-CALL QUE E' A
001850*             CONVENCAO DA FAIXA 09XX (VER CHAMADAS EM SCMP0300).
001860*             SO FUNCIONAVA PELO ACASO DO LAYOUT CONTIGUO DOS
001870*             CAMPOS. CORRIGIDO. APROVEITADA A OCASIAO PARA
001880*             RENUMERAR O TRECHO ENTRE P212-FIM E P220-FIM, QUE
001890*             TINHA FAIXA DE NUMERACAO DUPLICADA.
001892*             22/01/2014 - R.TEIXEIRA RQ-2014-015
001894*             A MARCA ESTAVA CADASTRADA EM CAIXA ALTA ("/DP/") E
001896*             A URL DA COLETA WEB TRAZ A MARCA EM CAIXA BAIXA
001898*             ("/dp/") - A COMPARACAO BYTE A BYTE NUNCA CASAVA E
001900*             A EXTRACAO FALHAVA PARA TODA URL REAL. CORRIGIDA A
001902*             MARCA PARA CAIXA BAIXA. CORRIGIDO TAMBEM O CALCULO
001904*             DA POSICAO DO CANDIDATO EM P212-COPIA-CARACTER, QUE
001906*             ESTAVA DESLOCADO UMA POSICAO (PULAVA O 1O CARACTER
001908*             DO IDENTIFICADOR E LIA 1 POSICAO ALEM DO CAMPO), E
001910*             O LIMITE DE VARREDURA EM P200-EXTRAI, AJUSTADO DE
001912*             66 PARA 67 PARA O CANDIDATO DE 10 POSICOES CABER
001914*             POR COMPLETO DENTRO DE REQ-URL (80 POSICOES).
001920******************************************************************
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.    SCMP0902.
002400 AUTHOR.        ANDRE RAFFUL.
002500 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
002600 DATE-WRITTEN.  12/09/1999.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
002900* PROCURA A MARCA "/DP/" DENTRO DA URL RECEBIDA E EXTRAI OS
003000* 10 CARACTERES QUE A SEGUEM COMO CANDIDATO A IDENTIFICADOR.
003100* O CANDIDATO E CONFERIDO CHAMANDO SCMP0901.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-AUXILIARES.
004400     05  WS-URL                      PIC X(80).
004500     05  WS-URL-R REDEFINES WS-URL.
004600         10  WS-URL-CARACTER         PIC X(01) OCCURS 80 TIMES.
004700     05  WS-MARCA                    PIC X(04) VALUE "/dp/".
004800     05  WS-MARCA-R REDEFINES WS-MARCA.
004900         10  WS-MARCA-CARACTER       PIC X(01) OCCURS 04 TIMES.
005000     05  WS-IND-URL                  PIC 9(03) COMP.
005100     05  WS-IND-MARCA                PIC 9(02) COMP.
005200     05  WS-IND-CANDIDATO            PIC 9(02) COMP.
005300     05  WS-POS-MARCA                PIC 9(03) COMP VALUE ZERO.
005400     05  WS-ACHOU-MARCA              PIC X(01) VALUE "N".
005500         88  MARCA-ENCONTRADA        VALUE "S".
005600 01  WS-CANDIDATO-CALL.
005700     05  WS-CANDIDATO                PIC X(10) VALUE SPACES.
005750     05  WS-CANDIDATO-R REDEFINES WS-CANDIDATO.
005760         10  WS-CARACTER-DESTINO     PIC X(01) OCCURS 10 TIMES.
005800     05  WS-RETORNO-0901             PIC 9(01).
005900 01  WS-TRACE-CHAMADA.
006000     05  WS-HORA-CHAMADA             PIC 9(08) COMP.
006100     05  WS-HORA-CHAMADA-R REDEFINES WS-HORA-CHAMADA.
006200         10  WS-TRC-HORA             PIC 9(02).
006300         10  WS-TRC-MINUTO           PIC 9(02).
006400         10  WS-TRC-SEGUNDO          PIC 9(02).
006500         10  WS-TRC-CENTESIMO        PIC 9(02).
006600*-----------------------------------------------------------------
006700 LINKAGE SECTION.
006800*-----------------------------------------------------------------
006900 01  LKS-PARAMETRO.
007000     05  LKS-URL                     PIC X(80).
007100     05  LKS-IDENTIFICADOR           PIC X(10).
007200     05  LKS-RETORNO                 PIC 9(01).
007300*-----------------------------------------------------------------
007400* LKS-URL           = URL DA PAGINA DO PRODUTO
007500* LKS-IDENTIFICADOR = (SAIDA) IDENTIFICADOR EXTRAIDO DA URL
007600* LKS-RETORNO       = 0 - EXTRAIU E VALIDOU O IDENTIFICADOR
007700*                     1 - MARCA "/DP/" NAO ENCONTRADA NA URL
007800*                     2 - IDENTIFICADOR EXTRAIDO E INVALIDO
007900*-----------------------------------------------------------------
008000*-----------------------------------------------------------------
008100 PROCEDURE DIVISION USING LKS-PARAMETRO.
008200*-----------------------------------------------------------------
008300 MAIN-PROCEDURE.
008400
008500     PERFORM P100-INICIALIZA THRU P100-FIM.
008600
008700     PERFORM P200-EXTRAI THRU P200-FIM.
008800
008900     GOBACK.
009000*-----------------------------------------------------------------
009100 P100-INICIALIZA.
009200*-----------------------------------------------------------------
009300     MOVE LKS-URL                 TO WS-URL.
009400     MOVE SPACES                  TO LKS-IDENTIFICADOR.
009500     MOVE ZERO                    TO WS-POS-MARCA.
009600     SET WS-ACHOU-MARCA TO FALSE.
009700     ACCEPT WS-HORA-CHAMADA       FROM TIME.
009800*-----------------------------------------------------------------
009900 P100-FIM.
010000     EXIT.
010100*-----------------------------------------------------------------
010200 P200-EXTRAI.
010300*-----------------------------------------------------------------
010400*    RQ-2014-015 - LIMITE AJUSTADO PARA 67: O CANDIDATO TEM 10
010410*    POSICOES E COMECA EM WS-POS-MARCA + 4, LOGO A ULTIMA MARCA
010420*    UTIL COMECA EM 80 - 4 - 10 + 1 = 67 PARA CABER EM REQ-URL.
010500     PERFORM P205-TESTA-POSICAO THRU P205-FIM
010600         VARYING WS-IND-URL FROM 1 BY 1
010700         UNTIL WS-IND-URL > 67 OR MARCA-ENCONTRADA.
010750
010800     IF NOT MARCA-ENCONTRADA
010900         MOVE 1                       TO LKS-RETORNO
011000     ELSE
011100         PERFORM P210-MONTA-CANDIDATO THRU P210-FIM
011200         PERFORM P220-CONFERE-CANDIDATO THRU P220-FIM
011300     END-IF.
011400*-----------------------------------------------------------------
011500 P200-FIM.
011600     EXIT.
011700*-----------------------------------------------------------------
011800 P205-TESTA-POSICAO.
011900*-----------------------------------------------------------------
012000     IF WS-URL-CARACTER(WS-IND-URL)     EQUAL WS-MARCA-CARACTER(1)
012100    AND WS-URL-CARACTER(WS-IND-URL + 1) EQUAL WS-MARCA-CARACTER(2)
012200    AND WS-URL-CARACTER(WS-IND-URL + 2) EQUAL WS-MARCA-CARACTER(3)
012300    AND WS-URL-CARACTER(WS-IND-URL + 3) EQUAL WS-MARCA-CARACTER(4)
012400         MOVE WS-IND-URL              TO WS-POS-MARCA
012500         SET MARCA-ENCONTRADA         TO TRUE
012600     END-IF.
012700*-----------------------------------------------------------------
012800 P205-FIM.
012900     EXIT.
013000*-----------------------------------------------------------------
013100 P210-MONTA-CANDIDATO.
013200*-----------------------------------------------------------------
013300     MOVE SPACES                     TO WS-CANDIDATO.
013400     PERFORM P212-COPIA-CARACTER THRU P212-FIM
013500         VARYING WS-IND-CANDIDATO FROM 1 BY 1
013600         UNTIL WS-IND-CANDIDATO > 10.
013700*-----------------------------------------------------------------
013800 P210-FIM.
013900     EXIT.
014000*-----------------------------------------------------------------
014100 P212-COPIA-CARACTER.
014200*-----------------------------------------------------------------
014210*    RQ-2014-015 - A MARCA OCUPA WS-POS-MARCA A WS-POS-MARCA+3,
014220*    LOGO O 1O CARACTER DO CANDIDATO FICA EM WS-POS-MARCA+4. O
014230*    CALCULO ESTAVA SOMANDO 4 DE MAIS (CONTAVA A MARCA EM DOBRO)
014240*    E DESLOCAVA TODO O CANDIDATO EXTRAIDO EM UMA POSICAO.
014300     MOVE WS-URL-CARACTER(WS-POS-MARCA + 3 + WS-IND-CANDIDATO)
014400                                  TO WS-CARACTER-DESTINO
014500                                     (WS-IND-CANDIDATO).
014600*-----------------------------------------------------------------
014700 P212-FIM.
014800     EXIT.
014900*-----------------------------------------------------------------
015000 P220-CONFERE-CANDIDATO.
015100*-----------------------------------------------------------------
015200     MOVE WS-CANDIDATO               TO LKS-IDENTIFICADOR.
015300*    RQ-2013-093 - PASSA O GRUPO UNICO, COMO AS DEMAIS CHAMADAS
015400*    A SUBROTINAS DA FAIXA 09XX (VER SCMP0300).
015500     CALL "SCMP0901" USING WS-CANDIDATO-CALL.
015600     IF WS-RETORNO-0901 EQUAL ZERO
015700         MOVE ZERO                   TO LKS-RETORNO
015800     ELSE
015900         MOVE 2                      TO LKS-RETORNO
016000     END-IF.
016100*-----------------------------------------------------------------
016200 P220-FIM.
016300     EXIT.
016400*-----------------------------------------------------------------
016500 END PROGRAM SCMP0902.
