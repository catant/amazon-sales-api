000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 12/09/1999
000400* Purpose: EXTRACAO DA NOTA (AVALIACAO) BRUTA CAPTURADA NA
000500*          COLETA WEB
000600* Alteracoes: 12/09/1999 - A.RAFFUL  RQ-1999-441
000700*             CRIACAO - SEGUE O MESMO PADRAO DAS DEMAIS ROTINAS
000800*             DE APOIO DA FAIXA 09XX (VER SCMP0901/SCMP0902/
000900*             SCMP0903).
001000*             03/02/2000 - A.RAFFUL  RQ-2000-057
001100*             AJUSTE Y2K - SEM IMPACTO, ROTINA NAO TRATA DATAS.
001200*             18/05/2002 - J.ALMEIDA RQ-2002-179
001300*             INCLUIDA FAIXA DE VALIDADE 0,0 A 5,0 - NOTA FORA
001400*             DA FAIXA PASSA A SER TRATADA COMO AUSENTE.
001500*             09/07/2009 - M.SOUZA   RQ-2009-301
001600*             INCLUIDO TRACE DE HORARIO DE CHAMADA PARA A
001700*             AUDITORIA DO JOB NOTURNO DE CARGA.
001800******************************************************************
001900*-----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.    SCMP0904.
002300 AUTHOR.        ANDRE RAFFUL.
002400 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
002500 DATE-WRITTEN.  12/09/1999.
002600 DATE-COMPILED.
002700 SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
002800* RECEBE O TEXTO BRUTO DA AVALIACAO (PRIMEIRO TOKEN ANTES DE
002900* QUALQUER BRANCO, EX: "4,5 DE 5 ESTRELAS"), CONVERTE A VIRGULA
003000* DECIMAL E DEVOLVE A NOTA SE ESTIVER ENTRE 0,0 E 5,0.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 DATA DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 01  WS-AUXILIARES.
004300     05  WS-TEXTO-BRUTO              PIC X(25).
004400     05  WS-TEXTO-BRUTO-R REDEFINES WS-TEXTO-BRUTO.
004500         10  WS-CAR-BRUTO            PIC X(01) OCCURS 25 TIMES.
004600     05  WS-TOKEN                    PIC X(03) VALUE SPACES.
004700     05  WS-TOKEN-R REDEFINES WS-TOKEN.
004800         10  WS-CAR-TOKEN            PIC X(01) OCCURS 03 TIMES.
004900     05  WS-IND-BRUTO                PIC 9(02) COMP VALUE ZERO.
005000     05  WS-IND-TOKEN                PIC 9(02) COMP VALUE ZERO.
005100     05  WS-TAMANHO-TOKEN            PIC 9(02) COMP VALUE ZERO.
005200     05  WS-DOIS-DIGITOS             PIC X(02) VALUE "00".
005300     05  WS-DOIS-DIGITOS-R REDEFINES WS-DOIS-DIGITOS.
005400         10  WS-DIGITO-EDITADO       PIC X(01) OCCURS 02 TIMES.
005500     05  WS-NOTA-EDITADA             PIC 9(01)V9.
005600     05  WS-TOKEN-OK                 PIC X(01) VALUE "N".
005700         88  TOKEN-VALIDO            VALUE "S".
005800 01  WS-TRACE-CHAMADA.
005900     05  WS-HORA-CHAMADA             PIC 9(08) COMP.
006000     05  WS-HORA-CHAMADA-R REDEFINES WS-HORA-CHAMADA.
006100         10  WS-TRC-HORA             PIC 9(02).
006200         10  WS-TRC-MINUTO           PIC 9(02).
006300         10  WS-TRC-SEGUNDO          PIC 9(02).
006400         10  WS-TRC-CENTESIMO        PIC 9(02).
006500*-----------------------------------------------------------------
006600 LINKAGE SECTION.
006700*-----------------------------------------------------------------
006800 01  LKS-PARAMETRO.
006900     05  LKS-NOTA-TEXTO              PIC X(25).
007000     05  LKS-NOTA                    PIC 9(01)V9.
007100     05  LKS-RETORNO                 PIC 9(01).
007200*-----------------------------------------------------------------
007300* LKS-NOTA-TEXTO = AVALIACAO BRUTA CAPTURADA NA COLETA
007400* LKS-NOTA       = (SAIDA) NOTA NUMERICA, 1 DECIMAL
007500* LKS-RETORNO    = 0 - NOTA PRESENTE E VALIDA (0,0 A 5,0)
007600*                  1 - NOTA AUSENTE OU FORA DA FAIXA VALIDA
007700*-----------------------------------------------------------------
007800*-----------------------------------------------------------------
007900 PROCEDURE DIVISION USING LKS-PARAMETRO.
008000*-----------------------------------------------------------------
008100 MAIN-PROCEDURE.
008200
008300     PERFORM P100-INICIALIZA THRU P100-FIM.
008400
008500     IF WS-TEXTO-BRUTO EQUAL SPACES
008600         MOVE 1                      TO LKS-RETORNO
008700         MOVE ZERO                   TO LKS-NOTA
008800     ELSE
008900         PERFORM P200-EXTRAI-NOTA THRU P200-FIM
009000     END-IF.
009100
009200     GOBACK.
009300*-----------------------------------------------------------------
009400 P100-INICIALIZA.
009500*-----------------------------------------------------------------
009600     MOVE LKS-NOTA-TEXTO          TO WS-TEXTO-BRUTO.
009700     MOVE SPACES                  TO WS-TOKEN.
009800     MOVE ZERO                    TO WS-TAMANHO-TOKEN.
009900     SET WS-TOKEN-OK TO FALSE.
010000     ACCEPT WS-HORA-CHAMADA       FROM TIME.
010100*-----------------------------------------------------------------
010200 P100-FIM.
010300     EXIT.
010400*-----------------------------------------------------------------
010500 P200-EXTRAI-NOTA.
010600*-----------------------------------------------------------------
010700*    O PRIMEIRO TOKEN (ATE O PRIMEIRO BRANCO) DEVE SER "D" OU
010800*    "D,D", ONDE D E UM DIGITO - RQ-2002-179
010900*-----------------------------------------------------------------
011000     PERFORM P205-CONTA-TOKEN THRU P205-FIM
011100         VARYING WS-IND-BRUTO FROM 1 BY 1
011200         UNTIL WS-IND-BRUTO > 25 OR WS-CAR-BRUTO(WS-IND-BRUTO)
011250                                     EQUAL SPACE.
011500
011600     IF WS-TAMANHO-TOKEN EQUAL 1 OR WS-TAMANHO-TOKEN EQUAL 3
011700         MOVE WS-TEXTO-BRUTO(1:WS-TAMANHO-TOKEN) TO WS-TOKEN
011800         PERFORM P210-CONFERE-TOKEN THRU P210-FIM
011900     END-IF.
012000
012100     IF TOKEN-VALIDO
012200         PERFORM P220-MONTA-NOTA THRU P220-FIM
012300     ELSE
012400         MOVE 1                      TO LKS-RETORNO
012500         MOVE ZERO                   TO LKS-NOTA
012600     END-IF.
012700*-----------------------------------------------------------------
012800 P200-FIM.
012900     EXIT.
012950*-----------------------------------------------------------------
012960 P205-CONTA-TOKEN.
012970*-----------------------------------------------------------------
012980     ADD 1                            TO WS-TAMANHO-TOKEN.
012990*-----------------------------------------------------------------
012995 P205-FIM.
012998     EXIT.
013000*-----------------------------------------------------------------
013100 P210-CONFERE-TOKEN.
013200*-----------------------------------------------------------------
013300     SET WS-TOKEN-OK TO FALSE.
013400     EVALUATE TRUE
013500         WHEN WS-TAMANHO-TOKEN EQUAL 1
013600             IF WS-CAR-TOKEN(1) IS NUMERIC
013700                 SET TOKEN-VALIDO    TO TRUE
013800             END-IF
013900         WHEN WS-TAMANHO-TOKEN EQUAL 3
014000             IF WS-CAR-TOKEN(1) IS NUMERIC AND
014100                WS-CAR-TOKEN(2) EQUAL "," AND
014200                WS-CAR-TOKEN(3) IS NUMERIC
014300                 SET TOKEN-VALIDO    TO TRUE
014400             END-IF
014500     END-EVALUATE.
014600*-----------------------------------------------------------------
014700 P210-FIM.
014800     EXIT.
014900*-----------------------------------------------------------------
015000 P220-MONTA-NOTA.
015100*-----------------------------------------------------------------
015200     MOVE "00"                       TO WS-DOIS-DIGITOS.
015300     MOVE WS-CAR-TOKEN(1)            TO WS-DIGITO-EDITADO(1).
015400     IF WS-TAMANHO-TOKEN EQUAL 3
015500         MOVE WS-CAR-TOKEN(3)        TO WS-DIGITO-EDITADO(2)
015600     END-IF.
015700
015800     MOVE WS-DOIS-DIGITOS            TO WS-NOTA-EDITADA.
015900
016000     IF WS-NOTA-EDITADA NOT GREATER THAN 5.0
016100         MOVE WS-NOTA-EDITADA        TO LKS-NOTA
016200         MOVE ZERO                   TO LKS-RETORNO
016300     ELSE
016400         MOVE ZERO                   TO LKS-NOTA
016500         MOVE 1                      TO LKS-RETORNO
016600     END-IF.
016700*-----------------------------------------------------------------
016800 P220-FIM.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 END PROGRAM SCMP0904.
