000100******************************************************************
000200* COPYBOOK.....: PRODREQ                                        *
000300* AUTOR........: ANDRE RAFFUL                                   *
000400* DATA.........: 12/09/1999                                     *
000500* DESCRICAO....: LAYOUT DO ARQUIVO DE ENTRADA DA CARGA DE        *
000600*                PRODUTOS - EXTRATO DO SISTEMA DE COLETA WEB    *
000700* TAMANHO......: 00200                                          *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES:                                       *
001000*  12/09/1999 - A.RAFFUL  - RQ-1999-441                          *
001100*               CRIACAO DO BOOK PARA A NOVA CARGA DE PRODUTOS    *
001200*               COLETADOS DO SITE, SUBSTITUINDO O LAYOUT FIXO    *
001300*               DE FITA PRECO-PRODUTO-CARGA.PRN                  *
001400*  03/02/2000 - A.RAFFUL  - RQ-2000-057                          *
001500*               AJUSTE Y2K - CONFIRMADO CAMPO DE DATA NAO        *
001600*               UTILIZADO NESTE BOOK (SEM IMPACTO)               *
001700*  21/08/2004 - M.SOUZA   - RQ-2004-212                          *
001800*               INCLUIDO COMENTARIO SOBRE REQ-FILLER RESERVADO   *
001900*               PARA FUTURA CHAVE DE LOTE                       *
002000*----------------------------------------------------------------*
002100* REQ-TIPO-REGISTRO = TIPO DO REGISTRO DE ENTRADA                *
002200*                     'A' = ASIN INFORMADO DIRETAMENTE           *
002300*                     'U' = URL DA PAGINA DO PRODUTO INFORMADA   *
002400* REQ-ASIN          = CODIGO ASIN DO PRODUTO (QUANDO TIPO = A)   *
002500* REQ-URL           = URL DA PAGINA DO PRODUTO (QUANDO TIPO = U) *
002600* REQ-TITULO        = TITULO BRUTO CAPTURADO NA COLETA           *
002700* REQ-PRECO-TEXTO   = PRECO BRUTO CAPTURADO (FORMATO EUROPEU)    *
002800* REQ-NOTA-TEXTO    = AVALIACAO BRUTA CAPTURADA                  *
002900* REQ-FILLER        = RESERVADO - NAO UTILIZADO PELA CARGA ATUAL *
003000******************************************************************
003100 01  REG-PRODUCT-REQUEST.
003200*        ---------------------------------------------------
003300*        TIPO / IDENTIFICACAO DO PRODUTO
003400*        ---------------------------------------------------
003500     05  REQ-TIPO-REGISTRO           PIC X(01).
003600         88  REQ-TIPO-ASIN           VALUE "A".
003700         88  REQ-TIPO-URL            VALUE "U".
003800     05  REQ-IDENTIFICACAO.
003900         10  REQ-ASIN                PIC X(10).
004000         10  REQ-URL                 PIC X(80).
004100     05  REQ-IDENTIFICACAO-R REDEFINES REQ-IDENTIFICACAO.
004200         10  REQ-ASIN-E-URL          PIC X(01)
004300                                     OCCURS 90 TIMES
004400                                     INDEXED BY IX-REQ-CAMPO.
004500*        ---------------------------------------------------
004600*        CAMPOS TEXTUAIS BRUTOS DA COLETA
004700*        ---------------------------------------------------
004800     05  REQ-TITULO                  PIC X(60).
004900     05  REQ-PRECO-TEXTO              PIC X(15).
005000     05  REQ-NOTA-TEXTO               PIC X(25).
005100*        ---------------------------------------------------
005200*        FILLER DE FIM DE REGISTRO (RQ-2004-212)
005300*        ---------------------------------------------------
005400     05  REQ-FILLER                  PIC X(09).
005500*----------------------------------------------------------------*
005600* VISAO ALTERNATIVA PARA TRACE DE DIAGNOSTICO (DISPLAY EM CASO    *
005700* DE REJEICAO POR TIPO DE REGISTRO DESCONHECIDO) - RQ-2000-057   *
005800*----------------------------------------------------------------*
005900 01  REG-PRODUCT-REQUEST-TRACE REDEFINES REG-PRODUCT-REQUEST.
006000     05  TRC-TIPO-REGISTRO           PIC X(01).
006100     05  TRC-RESTANTE-REGISTRO       PIC X(199).
