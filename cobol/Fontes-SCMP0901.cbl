000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 12/09/1999
000400* Purpose: VALIDACAO DO IDENTIFICADOR (ASIN) DE PRODUTO
000500* Alteracoes: 12/09/1999 - A.RAFFUL  RQ-1999-441
000600*             REESCRITO A PARTIR DO ANTIGO CHECADOR DE DATA
000700*             BISSEXTA DO BOOK DE CARGA DE PRECOS - A VALIDACAO
000800*             DE DATA FICOU DESNECESSARIA NO NOVO LAYOUT DE
000900*             ENTRADA DA COLETA WEB (PRODREQ).
001000*             03/02/2000 - A.RAFFUL  RQ-2000-057
001100*             AJUSTE Y2K - SEM IMPACTO, ROTINA NAO TRATA DATAS.
001200*             18/05/2002 - J.ALMEIDA RQ-2002-176
001300*             INCLUIDA TABELA DE CARACTERES VALIDOS (WS-TAB-OK)
001400*             PARA NAO DEPENDER DA CLASSE ALPHABETIC-UPPER DO
001500*             COMPILADOR ANTIGO DO AMBIENTE DE HOMOLOGACAO.
001600*             09/07/2009 - M.SOUZA   RQ-2009-301
001700*             INCLUIDO TRACE DE HORARIO DE CHAMADA PARA A
001800*             AUDITORIA DO JOB NOTURNO DE CARGA.
001900******************************************************************
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.    SCMP0901.
002400 AUTHOR.        ANDRE RAFFUL.
002500 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
002600 DATE-WRITTEN.  12/09/1999.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
002900* VALIDA O IDENTIFICADOR DE 10 POSICOES (ASIN) DE UM PRODUTO.
003000* SO E VALIDO SE TIVER EXATAMENTE 10 POSICOES OCUPADAS, TODAS
003100* LETRA MAIUSCULA A-Z OU DIGITO 0-9.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-AUXILIARES.
004400     05  WS-CANDIDATO                PIC X(10).
004500     05  WS-CANDIDATO-R REDEFINES WS-CANDIDATO.
004600         10  WS-CARACTER             PIC X(01) OCCURS 10 TIMES.
004700     05  WS-IND                      PIC 9(02) COMP.
004800     05  WS-IND-TAB                  PIC 9(02) COMP.
004900     05  WS-QTDE-INVALIDOS           PIC 9(02) COMP VALUE ZERO.
005000*        TABELA DE CARACTERES ACEITOS (A-Z, 0-9) - RQ-2002-176
005100     05  WS-TAB-OK                   PIC X(36) VALUE
005200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
005300     05  WS-TAB-OK-R REDEFINES WS-TAB-OK.
005400         10  WS-TAB-OK-CAR           PIC X(01) OCCURS 36 TIMES.
005500     05  WS-CARACTER-OK              PIC X(01) VALUE "N".
005600         88  CARACTER-VALIDO         VALUE "S".
005700 01  WS-TRACE-CHAMADA.
005800     05  WS-HORA-CHAMADA             PIC 9(08) COMP.
005900     05  WS-HORA-CHAMADA-R REDEFINES WS-HORA-CHAMADA.
006000         10  WS-TRC-HORA             PIC 9(02).
006100         10  WS-TRC-MINUTO           PIC 9(02).
006200         10  WS-TRC-SEGUNDO          PIC 9(02).
006300         10  WS-TRC-CENTESIMO        PIC 9(02).
006400*-----------------------------------------------------------------
006500 LINKAGE SECTION.
006600*-----------------------------------------------------------------
006700 01  LKS-PARAMETRO.
006800     05  LKS-IDENTIFICADOR           PIC X(10).
006900     05  LKS-RETORNO                 PIC 9(01).
007000*-----------------------------------------------------------------
007100* LKS-IDENTIFICADOR = CANDIDATO A IDENTIFICADOR DE 10 POSICOES
007200* LKS-RETORNO       = 0 - IDENTIFICADOR VALIDO
007300*                     1 - IDENTIFICADOR INVALIDO
007400*-----------------------------------------------------------------
007500*-----------------------------------------------------------------
007600 PROCEDURE DIVISION USING LKS-PARAMETRO.
007700*-----------------------------------------------------------------
007800 MAIN-PROCEDURE.
007900
008000     PERFORM P100-INICIALIZA THRU P100-FIM.
008100
008200     PERFORM P200-VALIDA THRU P200-FIM.
008300
008400     GOBACK.
008500*-----------------------------------------------------------------
008600 P100-INICIALIZA.
008700*-----------------------------------------------------------------
008800     MOVE LKS-IDENTIFICADOR      TO WS-CANDIDATO.
008900     MOVE ZERO                   TO WS-QTDE-INVALIDOS.
009000     ACCEPT WS-HORA-CHAMADA      FROM TIME.
009100*-----------------------------------------------------------------
009200 P100-FIM.
009300     EXIT.
009400*-----------------------------------------------------------------
009500 P200-VALIDA.
009600*-----------------------------------------------------------------
009700     PERFORM P205-TESTA-CARACTER THRU P205-FIM
009800         VARYING WS-IND FROM 1 BY 1 UNTIL WS-IND > 10.
009900
010000     IF LKS-IDENTIFICADOR EQUAL SPACES
010100         MOVE 1                  TO LKS-RETORNO
010200     ELSE
010300         IF WS-QTDE-INVALIDOS EQUAL ZERO
010400             MOVE ZERO               TO LKS-RETORNO
010500         ELSE
010600             MOVE 1                  TO LKS-RETORNO
010700         END-IF
010800     END-IF.
010900*-----------------------------------------------------------------
011000 P200-FIM.
011100     EXIT.
011200*-----------------------------------------------------------------
011300 P205-TESTA-CARACTER.
011400*-----------------------------------------------------------------
011500     PERFORM P210-CONFERE-CARACTER THRU P210-FIM.
011600     IF NOT CARACTER-VALIDO
011700         ADD 1                    TO WS-QTDE-INVALIDOS
011800     END-IF.
011900*-----------------------------------------------------------------
012000 P205-FIM.
012100     EXIT.
012200*-----------------------------------------------------------------
012300 P210-CONFERE-CARACTER.
012400*-----------------------------------------------------------------
012500     SET WS-CARACTER-OK TO FALSE.
012600     PERFORM P215-COMPARA-TABELA THRU P215-FIM
012700         VARYING WS-IND-TAB FROM 1 BY 1 UNTIL WS-IND-TAB > 36.
012800*-----------------------------------------------------------------
012900 P210-FIM.
013000     EXIT.
013100*-----------------------------------------------------------------
013200 P215-COMPARA-TABELA.
013300*-----------------------------------------------------------------
013400     IF WS-CARACTER(WS-IND) EQUAL WS-TAB-OK-CAR(WS-IND-TAB)
013500         SET CARACTER-VALIDO     TO TRUE
013600     END-IF.
013700*-----------------------------------------------------------------
013800 P215-FIM.
013900     EXIT.
014000*-----------------------------------------------------------------
014100 END PROGRAM SCMP0901.
